000100*
000200* wsfstat.cbl
000300*
000400*----------------------------------------------------------
000500*    FILE STATUS FIELDS FOR EVERY FILE IN THE ORDER
000600*    FULFILLMENT SUITE.  ONE 01-LEVEL PER SELECT CLAUSE.
000700*----------------------------------------------------------
000800*    HISTORY
000900*     2004-06-28 DWB  ORIGINAL.  REQUEST OMS-0117.
001000*     2004-07-06 DWB  ADDED STATUS-UPDATES AND SHIPMENTS
001100*                      FIELDS.  REQUEST OMS-0122.
001200*----------------------------------------------------------
001300
001400 01  WS-ORDERS-IN-STATUS              PIC X(2).
001500 01  WS-INSTR-MASTER-STATUS           PIC X(2).
001600 01  WS-INVOICES-OUT-STATUS           PIC X(2).
001700 01  WS-SHIPMENTS-OUT-STATUS          PIC X(2).
001800 01  WS-STATUS-UPDATES-STATUS         PIC X(2).
001900 01  WS-REPORT-OUT-STATUS             PIC X(2).
