000100*
000200* SLSHIP.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE SHIPMENTS-OUT FILE.  LOADED INTO A
000600*    WORKING-STORAGE TABLE BY PLSHIP.CBL SO THE SECOND PHASE
000700*    OF THE RUN (STATUS ADVANCEMENT) CAN REWRITE IT IN PLACE.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-01 DWB  ORIGINAL.  REQUEST OMS-0120.
001100*----------------------------------------------------------
001200
001300     SELECT SHIPMENTS-OUT
001400         ASSIGN TO "SHIPMENTS-OUT"
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-SHIPMENTS-OUT-STATUS.
