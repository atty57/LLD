000100*
000200* SLSTUPD.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE STATUS-UPDATES-IN FILE - THE SMALL
000600*    TRANSACTION DECK THAT DRIVES THE SHIPMENT STATUS
000700*    ADVANCEMENT PASS (CARRIER FEEDS, WAREHOUSE OVERRIDES).
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-06 DWB  ORIGINAL.  REQUEST OMS-0122.
001100*----------------------------------------------------------
001200
001300     SELECT STATUS-UPDATES-IN
001400         ASSIGN TO "STATUS-UPDATES-IN"
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-STATUS-UPDATES-STATUS.
