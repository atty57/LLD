000100*
000200* FDINSTR.CBL
000300*
000400*----------------------------------------------------------
000500*    FD AND RECORD LAYOUT FOR THE PAYMENT INSTRUMENT MASTER.
000600*    ONE RECORD PER CUSTOMER PAYMENT INSTRUMENT (CASH/DEBIT/
000700*    CREDIT).  SIMPLIFIED MODEL - ONE INSTRUMENT PER USER.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-06-29 DWB  ORIGINAL.  REQUEST OMS-0119.
001100*     2006-11-02 MAA  ADDED INSTR-KEY-VIEW REDEFINES SO THE
001200*                      TABLE-LOAD SEARCH COMPARE DOESN'T HAVE
001300*                      TO WALK THE WHOLE RECORD.  TICKET
001400*                      OMS-0241.
001500*----------------------------------------------------------
001600
001700 FD  INSTRUMENTS-MASTER
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  PAYMENT-INSTRUMENT-RECORD.
002100     05  INSTR-USER-ID                PIC X(10).
002200     05  INSTR-TYPE                   PIC X(2).
002300         88  INSTR-IS-CASH            VALUE "CA".
002400         88  INSTR-IS-DEBIT           VALUE "DC".
002500         88  INSTR-IS-CREDIT          VALUE "CC".
002600     05  INSTR-STATUS                 PIC X(1).
002700         88  INSTR-ACTIVE             VALUE "A".
002800         88  INSTR-BLOCKED            VALUE "B".
002900         88  INSTR-EXPIRED            VALUE "X".
003000     05  INSTR-DAILY-LIMIT            PIC S9(9)V99.
003100     05  INSTR-CREDIT-LIMIT           PIC S9(9)V99.
003200     05  INSTR-AVAILABLE-CREDIT       PIC S9(9)V99.
003300     05  INSTR-MINIMUM-PAYMENT        PIC S9(9)V99.
003400     05  FILLER                       PIC X(13).
003500
003600 01  FILLER REDEFINES PAYMENT-INSTRUMENT-RECORD.
003700     05  INSTR-KEY-VIEW.
003800         10  INSTR-KEY-USER-ID        PIC X(10).
003900         10  INSTR-KEY-TYPE           PIC X(2).
004000         10  INSTR-KEY-STATUS         PIC X(1).
004100     05  FILLER                       PIC X(57).
