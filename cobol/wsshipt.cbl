000100*
000200* wsshipt.cbl
000300*
000400*----------------------------------------------------------
000500*    IN-MEMORY TABLE OF THE SHIPMENTS-OUT FILE.  THE STATUS
000600*    ADVANCEMENT PASS LOADS THE WHOLE FILE, APPLIES EACH
000700*    STATUS-UPDATES-IN TRANSACTION AGAINST THE TABLE, THEN
000800*    REWRITES THE FILE FROM THE TABLE AT END OF RUN.
000900*----------------------------------------------------------
001000*    HISTORY
001100*     2004-07-06 DWB  ORIGINAL.  REQUEST OMS-0122.
001150*     2011-05-23 JKL  ADDED DEPENDING ON WSHT-TABLE-COUNT SO
001160*                      SEARCH-SHIPMENT-TABLE IN PLSHIP.CBL
001170*                      STOPS AT THE LAST ROW ACTUALLY LOADED
001180*                      INSTEAD OF WALKING ALL 5000 SLOTS EVERY
001190*                      TIME - THE REWRITE LOOP FURTHER DOWN IN
001195*                      PLSHIP.CBL ALREADY BOUNDS ITSELF THIS
001196*                      WAY.  TICKET OMS-0376.
001200*----------------------------------------------------------
001300
001400 01  WSHT-SHIPMENT-TABLE.
001500     05  WSHT-ENTRY OCCURS 1 TO 5000 TIMES
001550                    DEPENDING ON WSHT-TABLE-COUNT
001600                    INDEXED BY WSHT-IDX.
001700         10  WSHT-ORDER-ID             PIC X(10).
001800         10  WSHT-CURRENT-STATUS       PIC X(2).
001900         10  WSHT-EXPECTED-DELIV-DATE  PIC X(8).
002000         10  FILLER REDEFINES WSHT-EXPECTED-DELIV-DATE.
002100             15  WSHT-DELIV-CCYY       PIC 9(4).
002200             15  WSHT-DELIV-MM         PIC 9(2).
002300             15  WSHT-DELIV-DD         PIC 9(2).
002400         10  WSHT-NOTIFY-FLAG          PIC X(1).
002500         10  FILLER                    PIC X(05).
002600
002700 01  WSHT-TABLE-COUNT                 PIC 9(4)     COMP.
002800 01  WSHT-SEARCH-SUB                  PIC 9(4)     COMP.
002900 01  W-WSHT-FOUND-SWITCH              PIC X.
003000     88  WSHT-ENTRY-FOUND             VALUE "Y".
003100     88  WSHT-ENTRY-NOT-FOUND         VALUE "N".
