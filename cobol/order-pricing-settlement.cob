000100*
000200*================================================================
000300* PROGRAM: ORDER-PRICING-SETTLEMENT
000400*================================================================
000500*
000600*    NIGHTLY BATCH RUN - MAIN FLOW.  READS THE SORTED ORDERS-IN
000700*    FILE (SORTED BY ORDER-PAYMENT-METHOD BY THE EXTRACT STEP
000800*    AHEAD OF THIS STEP IN THE JCL), PRICES EACH ORDER, SETTLES
000900*    PAYMENT AGAINST THE CUSTOMER'S PAYMENT INSTRUMENT, POSTS
001000*    AN INVOICE AND A SHIPMENT RECORD FOR EVERY ORDER THAT
001100*    SETTLES, AND PRINTS THE CONTROL-BREAK / GRAND-TOTAL REPORT.
001200*
001300*================================================================
001400* CHANGE LOG
001500*================================================================
001600*     1985-09-03 RJT  (AS PAY-SELECTED-VOUCHER) ORIGINAL VOUCHER
001700*                      PAYMENT-CONFIRMATION SCREEN.
001800*     1991-04-22 RJT  ADDED RE-OPEN-VOUCHER BRANCH.
001900*     1998-10-19 RJT  Y2K REVIEW - VOUCHER DATE FIELDS WIDENED
002000*                      TO 4-DIGIT YEARS LAST CYCLE, NO FURTHER
002100*                      CHANGE REQUIRED HERE.
002200*     2004-06-28 DWB  RECUT AS ORDER-PRICING-SETTLEMENT FOR THE
002300*                      NEW ORDER FULFILLMENT SUITE.  DROPPED
002400*                      THE SCREEN DIALOG, REPLACED IT WITH A
002500*                      STRAIGHT SEQUENTIAL SETTLEMENT PASS OVER
002600*                      ORDERS-IN.  REQUEST OMS-0117.
002700*     2004-07-02 DWB  ADDED SHIPMENT RECORD INITIALIZATION AND
002800*                      THE EXPECTED-DELIVERY DATE CALCULATION.
002900*                      REQUEST OMS-0118.
003000*     2004-07-07 DWB  ADDED THE CONTROL-BREAK / GRAND-TOTAL
003100*                      REPORT.  REQUEST OMS-0123.
003200*     2004-07-09 DWB  ADDED EMI SETTLEMENT FOR CREDIT CARD
003300*                      ORDERS.  REQUEST OMS-0121.
003400*     2004-07-19 DWB  SPLIT PAID/FAILED COUNTS ON THE GRAND
003500*                      TOTAL LINE.  REQUEST OMS-0126.
003600*     2006-11-02 MAA  SETTLEMENT NOW SEARCHES THE INSTRUMENT
003700*                      TABLE BY ORDER-USER-ID AND CROSS-CHECKS
003800*                      INSTR-TYPE AGAINST ORDER-PAYMENT-METHOD -
003900*                      THE FEED CARRIES NO INSTRUMENT ID OF ITS
004000*                      OWN.  TICKET OMS-0241.
004100*     2009-01-22 MAA  EMI COMPOUND FACTOR NOW CARRIED AT SIX
004200*                      DECIMALS - SEE PLEMI.CBL.  TICKET
004300*                      OMS-0340.
004400*     2011-03-14 JKL  RECUT W-LINE-SUB, W-SETTLEMENT-AMOUNT,
004500*                      W-CREDIT-USED-AMOUNT AND W-RUN-DATE-
004600*                      CENTURY AS 77-LEVEL ITEMS PER THE SHOP
004700*                      STANDARD FOR STANDALONE WORKING-STORAGE
004800*                      SCRATCH FIELDS.  TICKET OMS-0366.
004900*     2011-05-09 JKL  NORMAL COMPLETION NOW RETURNS VIA GOBACK
005000*                      INSTEAD OF STOP RUN - THIS MODULE IS
005100*                      CALLED BY ORDER-BATCH-DRIVER.CBL, AND
005200*                      STOP RUN WAS ENDING THE WHOLE RUN UNIT
005300*                      BEFORE THE DRIVER'S SHIPMENT-STATUS-
005400*                      UPDATE STEP COULD EVER BE CALLED.
005500*                      TICKET OMS-0371.
005550*     2011-05-23 JKL  MOVED WRITE-DETAIL-LINE OUT OF PLGENRPT.
005560*                      CBL AND IN HERE AS 2850-WRITE-DETAIL-
005570*                      LINE - IT TOUCHED ORDER-RECORD AND
005580*                      INVOICE-RECORD FIELDS THAT SHIPMENT-
005590*                      STATUS-UPDATE.CBL DOES NOT COPY, WHICH
005600*                      BROKE THAT PROGRAM'S COMPILE SINCE IT
005610*                      ALSO COPIES PLGENRPT.CBL.  TICKET
005620*                      OMS-0375.
005630*================================================================
005700
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. ORDER-PRICING-SETTLEMENT.
006000 AUTHOR. D W BRANNIGAN.
006100 INSTALLATION. ACME MERCHANDISE DATA CENTER.
006200 DATE-WRITTEN. 06-28-2004.
006300 DATE-COMPILED.
006400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     COPY "SLORDER.CBL".
007700     COPY "SLINSTR.CBL".
007800     COPY "SLINVOIC.CBL".
007900     COPY "SLSHIP.CBL".
008000     COPY "SLRPT.CBL".
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500     COPY "FDORDER.CBL".
008600     COPY "FDINSTR.CBL".
008700     COPY "FDINVOIC.CBL".
008800     COPY "FDSHIP.CBL".
008900     COPY "FDRPT.CBL".
009000
009100 WORKING-STORAGE SECTION.
009200
009300     COPY "wscase01.cbl".
009400     COPY "wsfstat.cbl".
009500     COPY "wsdtcalc.cbl".
009600     COPY "wsemi.cbl".
009700     COPY "wsinstrt.cbl".
009800     COPY "wstotal.cbl".
009900     COPY "wsrptlin.cbl".
010000
010100     01  W-ORDERS-IN-EOF-SWITCH        PIC X.
010200         88  ORDERS-IN-EOF             VALUE "Y".
010300         88  ORDERS-IN-NOT-EOF         VALUE "N".
010400
010500     01  W-ORDER-PAYMENT-RESULT        PIC X.
010600         88  ORDER-PAYMENT-SUCCEEDED   VALUE "Y".
010700         88  ORDER-PAYMENT-FAILED      VALUE "N".
010800
010900     01  W-FIRST-ORDER-SWITCH          PIC X.
011000         88  FIRST-ORDER-OF-RUN        VALUE "Y".
011100
011200     77  W-LINE-SUB                    PIC 9(2)     COMP.
011300     77  W-SETTLEMENT-AMOUNT           PIC S9(9)V99.
011400     77  W-CREDIT-USED-AMOUNT          PIC S9(9)V99.
011500
011600     01  W-RUN-DATE-RAW.
011700         05  W-RUN-DATE-YY             PIC 9(2).
011800         05  W-RUN-DATE-MM             PIC 9(2).
011900         05  W-RUN-DATE-DD             PIC 9(2).
012000     01  FILLER REDEFINES W-RUN-DATE-RAW.
012100         05  W-RUN-DATE-SIX            PIC 9(6).
012200     77  W-RUN-DATE-CENTURY            PIC 9(2).
012300
012400 PROCEDURE DIVISION.
012500
012600 0000-MAIN-CONTROL.
012700
012800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
012900
013000     PERFORM 2000-PROCESS-ONE-ORDER THRU 2000-EXIT
013100         UNTIL ORDERS-IN-EOF.
013200
013300     PERFORM 3000-FINAL-CONTROL-BREAK THRU 3000-EXIT.
013400
013500     PERFORM 9000-TERMINATION THRU 9000-EXIT.
013600
013700     MOVE ZERO                  TO RETURN-CODE.
013800     GOBACK.
013900
014000*--------------------------------------------------------------
014100*    OPEN THE FILES, LOAD THE INSTRUMENT TABLE, ESTABLISH THE
014200*    RUN DATE AND PRIME THE FIRST READ.
014300*--------------------------------------------------------------
014400
014500 1000-INITIALIZATION.
014600
014700     ACCEPT W-RUN-DATE-SIX FROM DATE.
014800     IF W-RUN-DATE-YY GREATER THAN 49
014900        MOVE 19                TO W-RUN-DATE-CENTURY
015000     ELSE
015100        MOVE 20                TO W-RUN-DATE-CENTURY.
015200
015300     STRING W-RUN-DATE-CENTURY W-RUN-DATE-YY
015400            W-RUN-DATE-MM W-RUN-DATE-DD
015500         DELIMITED BY SIZE INTO WS-RUN-DATE.
015600
015700     PERFORM LOAD-INSTRUMENT-TABLE.
015800
015900     OPEN INPUT ORDERS-IN.
016000     IF WS-ORDERS-IN-STATUS NOT EQUAL "00"
016100        DISPLAY "ORDER-PRICING-SETTLEMENT - UNABLE TO OPEN "
016200                "ORDERS-IN, STATUS = " WS-ORDERS-IN-STATUS
016300        MOVE 16                TO RETURN-CODE
016400        GOBACK.
016500
016600     OPEN OUTPUT INVOICES-OUT.
016700     OPEN OUTPUT SHIPMENTS-OUT.
016800     OPEN OUTPUT REPORT-OUT.
016900
017000     MOVE ZERO                 TO WTOT-CB-ORDER-COUNT
017100                                   WTOT-CB-ORDER-AMOUNT
017200                                   WTOT-GR-ORDER-COUNT
017300                                   WTOT-GR-ORDER-AMOUNT
017400                                   WTOT-GR-PAID-COUNT
017500                                   WTOT-GR-FAILED-COUNT
017600                                   WTOT-GR-INVOICE-AMOUNT
017700                                   WTOT-GR-NOTIFY-COUNT
017800                                   W01-PAGE-COUNT.
017900
018000     MOVE "Y"                  TO W-FIRST-ORDER-SWITCH.
018100     MOVE "N"                  TO W-ORDERS-IN-EOF-SWITCH.
018200
018300     PERFORM PRINT-HEADINGS.
018400     PERFORM 2900-READ-NEXT-ORDER THRU 2900-EXIT.
018500
018600 1000-EXIT.
018700     EXIT.
018800
018900*--------------------------------------------------------------
019000*    ONE PASS OF THE MAIN SETTLEMENT LOOP - PRICE, SETTLE,
019100*    INVOICE, SHIP, REPORT, READ NEXT.
019200*--------------------------------------------------------------
019300
019400 2000-PROCESS-ONE-ORDER.
019500
019600     PERFORM 2100-CALCULATE-ORDER-AMOUNT THRU 2100-EXIT.
019700     PERFORM 2200-CHECK-PAYMENT-METHOD-BREAK THRU 2200-EXIT.
019800     PERFORM 2300-SETTLE-PAYMENT THRU 2300-EXIT.
019900
020000     IF ORDER-PAYMENT-SUCCEEDED
020100        PERFORM 2400-CALCULATE-INVOICE-CHARGES THRU 2400-EXIT
020200        PERFORM 2500-WRITE-INVOICE-RECORD
020300        PERFORM 2600-INITIALIZE-SHIPMENT-RECORD THRU 2600-EXIT
020400        PERFORM 2700-WRITE-SHIPMENT-RECORD
020500        ADD 1                  TO WTOT-GR-PAID-COUNT
020600        ADD INV-FINAL-AMOUNT   TO WTOT-GR-INVOICE-AMOUNT
020700     ELSE
020800        ADD 1                  TO WTOT-GR-FAILED-COUNT.
020900
021000     PERFORM 2800-ACCUMULATE-TOTALS THRU 2800-EXIT.
021100     PERFORM 2850-WRITE-DETAIL-LINE THRU 2850-EXIT.
021200     PERFORM 2900-READ-NEXT-ORDER THRU 2900-EXIT.
021300
021400 2000-EXIT.
021500     EXIT.
021600
021700*--------------------------------------------------------------
021800
021900 2100-CALCULATE-ORDER-AMOUNT.
022000
022100     MOVE ZERO                 TO ORDER-TOTAL-AMOUNT.
022200
022300     PERFORM 2110-CALCULATE-ONE-LINE-ITEM
022400         VARYING W-LINE-SUB FROM 1 BY 1
022500         UNTIL W-LINE-SUB GREATER THAN ORDER-ITEM-COUNT.
022600
022700 2100-EXIT.
022800     EXIT.
022900
023000 2110-CALCULATE-ONE-LINE-ITEM.
023100
023200     COMPUTE ITEM-SUBTOTAL (W-LINE-SUB) =
023300             ITEM-UNIT-PRICE (W-LINE-SUB)
023400                 * ITEM-QUANTITY (W-LINE-SUB).
023500
023600     ADD ITEM-SUBTOTAL (W-LINE-SUB) TO ORDER-TOTAL-AMOUNT.
023700
023800*--------------------------------------------------------------
023900*    CONTROL BREAK ON ORDER-PAYMENT-METHOD.  ORDERS-IN ARRIVES
024000*    PRE-SORTED BY PAYMENT METHOD, SO A SIMPLE CHANGE TEST IS
024100*    ENOUGH - NO SORT IS RUN IN THIS STEP.
024200*--------------------------------------------------------------
024300
024400 2200-CHECK-PAYMENT-METHOD-BREAK.
024500
024600     IF FIRST-ORDER-OF-RUN
024700        MOVE "N"                TO W-FIRST-ORDER-SWITCH
024800        MOVE ORDER-PAYMENT-METHOD TO WS-LAST-PAYMENT-METHOD
024900     ELSE
025000        IF ORDER-PAYMENT-METHOD NOT EQUAL WS-LAST-PAYMENT-METHOD
025100           PERFORM WRITE-CONTROL-BREAK-TOTAL
025200           MOVE ZERO            TO WTOT-CB-ORDER-COUNT
025300                                    WTOT-CB-ORDER-AMOUNT
025400           MOVE ORDER-PAYMENT-METHOD TO WS-LAST-PAYMENT-METHOD.
025500
025600 2200-EXIT.
025700     EXIT.
025800
025900*--------------------------------------------------------------
026000*    PAYMENT SETTLEMENT TEMPLATE.  THE FEED NEVER CARRIES A
026100*    TENDERED AMOUNT SEPARATE FROM THE ORDER TOTAL, SO THE
026200*    "TENDERED EQUALS ORDER TOTAL" CHECK IN THE SPEC IS
026300*    SATISFIED BY CONSTRUCTION HERE; WHAT REMAINS IS THE
026400*    PER-INSTRUMENT AUTHORIZATION RULE.
026500*--------------------------------------------------------------
026600
026700 2300-SETTLE-PAYMENT.
026800
026900     MOVE "N"                  TO W-ORDER-PAYMENT-RESULT.
027000     PERFORM SEARCH-INSTRUMENT-TABLE.
027100
027200     IF WINS-ENTRY-NOT-FOUND
027300        GO TO 2300-EXIT.
027400
027500     IF WINS-TYPE (WINS-IDX) NOT EQUAL ORDER-PAYMENT-METHOD
027600        GO TO 2300-EXIT.
027700
027800     EVALUATE ORDER-PAYMENT-METHOD
027900         WHEN "CA"
028000             PERFORM 2310-SETTLE-CASH THRU 2310-EXIT
028100         WHEN "DC"
028200             PERFORM 2320-SETTLE-DEBIT THRU 2320-EXIT
028300         WHEN "CC"
028400             PERFORM 2330-SETTLE-CREDIT THRU 2330-EXIT
028500     END-EVALUATE.
028600
028700 2300-EXIT.
028800     EXIT.
028900
029000*--------------------------------------------------------------
029100*    CASH (COD) ALWAYS SUCCEEDS AT ORDER TIME - SETTLEMENT IS
029200*    DEFERRED TO PHYSICAL DELIVERY AND IS NOT TRACKED HERE.
029300*--------------------------------------------------------------
029400
029500 2310-SETTLE-CASH.
029600
029700     IF WINS-STATUS (WINS-IDX) EQUAL "A"
029800        MOVE "Y"               TO W-ORDER-PAYMENT-RESULT.
029900
030000 2310-EXIT.
030100     EXIT.
030200
030300*--------------------------------------------------------------
030400*    DEBIT CARD - NO BALANCE IS TRACKED HERE; SETTLEMENT RIDES
030500*    AGAINST THE LINKED BANK ACCOUNT, NOT THIS INSTRUMENT'S
030600*    FIELDS.
030700*--------------------------------------------------------------
030800
030900 2320-SETTLE-DEBIT.
031000
031100     IF WINS-STATUS (WINS-IDX) EQUAL "A"
031200        AND ORDER-TOTAL-AMOUNT NOT GREATER THAN
031300            WINS-DAILY-LIMIT (WINS-IDX)
031400        MOVE "Y"               TO W-ORDER-PAYMENT-RESULT.
031500
031600 2320-EXIT.
031700     EXIT.
031800
031900*--------------------------------------------------------------
032000*    CREDIT CARD - WHEN ORDER-EMI-MONTHS IS GREATER THAN ZERO
032100*    THE AMOUNT CHECKED AND DEDUCTED IS THE MONTHLY EMI, NOT
032200*    THE FULL ORDER TOTAL.  ON SUCCESS THE AVAILABLE CREDIT IS
032300*    REDUCED AND THE MINIMUM PAYMENT IS RECOMPUTED.
032400*--------------------------------------------------------------
032500
032600 2330-SETTLE-CREDIT.
032700
032800     IF ORDER-EMI-MONTHS GREATER THAN ZERO
032900        MOVE ORDER-TOTAL-AMOUNT TO WEMI-PRINCIPAL
033000        MOVE ORDER-EMI-MONTHS   TO WEMI-MONTHS
033100        PERFORM CALCULATE-EMI-AMOUNT
033200        MOVE WEMI-AMOUNT        TO W-SETTLEMENT-AMOUNT
033300     ELSE
033400        MOVE ORDER-TOTAL-AMOUNT TO W-SETTLEMENT-AMOUNT.
033500
033600     IF WINS-STATUS (WINS-IDX) EQUAL "A"
033700        AND W-SETTLEMENT-AMOUNT NOT GREATER THAN
033800            WINS-AVAILABLE-CREDIT (WINS-IDX)
033900        MOVE "Y"               TO W-ORDER-PAYMENT-RESULT
034000        SUBTRACT W-SETTLEMENT-AMOUNT
034100            FROM WINS-AVAILABLE-CREDIT (WINS-IDX)
034200        COMPUTE W-CREDIT-USED-AMOUNT =
034300                WINS-CREDIT-LIMIT (WINS-IDX)
034400                    - WINS-AVAILABLE-CREDIT (WINS-IDX)
034500        COMPUTE WINS-MINIMUM-PAYMENT (WINS-IDX) ROUNDED =
034600                W-CREDIT-USED-AMOUNT * 0.05.
034700
034800 2330-EXIT.
034900     EXIT.
035000
035100*--------------------------------------------------------------
035200*    INVOICE CHARGES - 18% GST, A FLAT 40.00 SHIPPING CHARGE
035300*    BELOW THE 500.00 FREE-SHIPPING THRESHOLD, NO DISCOUNT
035400*    LOGIC IS FED FROM UPSTREAM YET.
035500*--------------------------------------------------------------
035600
035700 2400-CALCULATE-INVOICE-CHARGES.
035800
035900     MOVE ORDER-ID              TO INV-ID.
036000     MOVE ORDER-ID              TO INV-ORDER-ID.
036100     MOVE ORDER-TOTAL-AMOUNT    TO INV-AMOUNT.
036200
036300     COMPUTE INV-TAX ROUNDED = ORDER-TOTAL-AMOUNT * 0.18.
036400
036500     IF ORDER-TOTAL-AMOUNT GREATER THAN 500.00
036600        MOVE ZERO               TO INV-SHIPPING
036700     ELSE
036800        MOVE 40.00              TO INV-SHIPPING.
036900
037000     MOVE ZERO                  TO INV-DISCOUNT.
037100
037200     COMPUTE INV-FINAL-AMOUNT ROUNDED =
037300             INV-AMOUNT + INV-TAX + INV-SHIPPING - INV-DISCOUNT.
037400
037500 2400-EXIT.
037600     EXIT.
037700
037800*--------------------------------------------------------------
037900
038000 2500-WRITE-INVOICE-RECORD.
038100
038200     WRITE INVOICE-RECORD.
038300
038400*--------------------------------------------------------------
038500*    SHIPMENT RECORD IS INITIALIZED AT STATUS ORDER-PLACED;
038600*    EXPECTED DELIVERY IS ORDER DATE PLUS 5 CALENDAR DAYS.
038700*--------------------------------------------------------------
038800
038900 2600-INITIALIZE-SHIPMENT-RECORD.
039000
039100     MOVE ORDER-ID              TO SHIP-ORDER-ID.
039200     MOVE "OP"                  TO SHIP-CURRENT-STATUS.
039300
039400     MOVE ORDER-DATE            TO WDTC-DATE-IN.
039500     MOVE 5                     TO WDTC-DAYS-TO-ADD.
039600     PERFORM ADD-DAYS-TO-DATE.
039700     MOVE WDTC-DATE-OUT         TO SHIP-EXPECTED-DELIVERY-DATE.
039800
039900     MOVE "N"                   TO SHIP-NOTIFY-FLAG.
040000
040100 2600-EXIT.
040200     EXIT.
040300
040400*--------------------------------------------------------------
040500
040600 2700-WRITE-SHIPMENT-RECORD.
040700
040800     WRITE SHIPMENT-STATUS-RECORD.
040900
041000*--------------------------------------------------------------
041100
041200 2800-ACCUMULATE-TOTALS.
041300
041400     ADD 1                      TO WTOT-CB-ORDER-COUNT.
041500     ADD ORDER-TOTAL-AMOUNT     TO WTOT-CB-ORDER-AMOUNT.
041600     ADD 1                      TO WTOT-GR-ORDER-COUNT.
041700     ADD ORDER-TOTAL-AMOUNT     TO WTOT-GR-ORDER-AMOUNT.
041800
041900 2800-EXIT.
042000     EXIT.
042100
042200*--------------------------------------------------------------
042300*    WRITES ONE DETAIL LINE FOR THIS ORDER.  KEPT HERE RATHER
042400*    THAN IN PLGENRPT.CBL BECAUSE IT TOUCHES ORDER-RECORD AND
042500*    INVOICE-RECORD FIELDS THAT SHIPMENT-STATUS-UPDATE.COB
042600*    NEVER COPIES - A SHARED COPYBOOK CAN'T REFERENCE A FIELD
042700*    THE OTHER COPYING PROGRAM DOESN'T HAVE.  TICKET OMS-0375.
042800*--------------------------------------------------------------
042900
043000 2850-WRITE-DETAIL-LINE.
043100
043200     IF PAGE-FULL
043300        PERFORM PRINT-HEADINGS.
043400
043500     MOVE ORDER-ID              TO WRPT-DET-ORDER-ID.
043600     MOVE ORDER-PAYMENT-METHOD  TO WRPT-DET-PAYMENT-METHOD.
043700     MOVE ORDER-TOTAL-AMOUNT    TO WRPT-DET-ORDER-AMOUNT.
043800
043900     IF ORDER-PAYMENT-SUCCEEDED
044000        MOVE "PAID  "           TO WRPT-DET-PAYMENT-RESULT
044100        MOVE INV-FINAL-AMOUNT   TO WRPT-DET-INVOICE-AMOUNT
044200     ELSE
044300        MOVE "FAILED"           TO WRPT-DET-PAYMENT-RESULT
044400        MOVE ZERO               TO WRPT-DET-INVOICE-AMOUNT.
044500
044600     MOVE WRPT-DETAIL-LINE      TO REPORT-RECORD.
044700     WRITE REPORT-RECORD AFTER ADVANCING 1 LINES.
044800     ADD 1                      TO W01-LINES-ON-PAGE.
044900
045000 2850-EXIT.
045100     EXIT.
045200
045300*--------------------------------------------------------------
045400 2900-READ-NEXT-ORDER.
045500
045600     READ ORDERS-IN
045700         AT END
045800            MOVE "Y"            TO W-ORDERS-IN-EOF-SWITCH
045900         NOT AT END
046000            INSPECT ORDER-PAYMENT-METHOD
046100                CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
046200
046300 2900-EXIT.
046400     EXIT.
046500
046600*--------------------------------------------------------------
046700*    LAST CONTROL BREAK DOESN'T GET A CHANGE-OF-METHOD TO
046800*    TRIGGER IT, SO IT IS WRITTEN HERE, FOLLOWED BY THE GRAND
046900*    TOTAL.
047000*--------------------------------------------------------------
047100
047200 3000-FINAL-CONTROL-BREAK.
047300
047400     IF NOT FIRST-ORDER-OF-RUN
047500        PERFORM WRITE-CONTROL-BREAK-TOTAL.
047600
047700     PERFORM WRITE-GRAND-TOTAL-LINE.
047800
047900 3000-EXIT.
048000     EXIT.
048100
048200*--------------------------------------------------------------
048300
048400 9000-TERMINATION.
048500
048600     CLOSE ORDERS-IN
048700           INVOICES-OUT
048800           SHIPMENTS-OUT
048900           REPORT-OUT.
049000
049100 9000-EXIT.
049200     EXIT.
049300
049400     COPY "PLGENRPT.CBL".
049500     COPY "PLINSTR.CBL".
049600     COPY "PLEMI.CBL".
049700     COPY "PLDTADD.CBL".
