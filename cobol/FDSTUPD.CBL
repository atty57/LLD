000100*
000200* FDSTUPD.CBL
000300*
000400*----------------------------------------------------------
000500*    FD AND RECORD LAYOUT FOR THE STATUS-UPDATES-IN FILE.
000600*    ONE TRANSACTION PER ORDER WHOSE SHIPMENT STATUS IS TO
000700*    BE ADVANCED.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-06 DWB  ORIGINAL.  REQUEST OMS-0122.
001100*----------------------------------------------------------
001200
001300 FD  STATUS-UPDATES-IN
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  STATUS-UPDATE-RECORD.
001700     05  STUPD-ORDER-ID               PIC X(10).
001800     05  STUPD-NEW-STATUS             PIC X(2).
001900     05  FILLER                       PIC X(8).
002000
002100 01  FILLER REDEFINES STATUS-UPDATE-RECORD.
002200     05  STUPD-KEY-VIEW               PIC X(10).
002300     05  FILLER                       PIC X(10).
