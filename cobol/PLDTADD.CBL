000100*
000200* PLDTADD.CBL
000300*
000400*----------------------------------------------------------
000500*    PARAGRAPHS THAT ROLL A CCYYMMDD DATE FORWARD BY A
000600*    GIVEN NUMBER OF CALENDAR DAYS.  PAIRED WITH WSDTCALC.CBL
000700*    THE SAME WAY PLDATE.CBL WAS PAIRED WITH WSDATE.CBL.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-02 DWB  ORIGINAL.  REQUEST OMS-0118 - NEEDED
001100*                      TO TURN AN ORDER DATE INTO AN
001200*                      EXPECTED DELIVERY DATE (ORDER DATE
001300*                      PLUS 5 DAYS) FOR THE SHIPMENT RECORD.
001400*     2011-03-15 MAA  FIXED LEAP-YEAR TEST FOR CENTURY YEARS
001500*                      (2100 IS NOT A LEAP YEAR).  TICKET
001600*                      OMS-0456.
001700*----------------------------------------------------------
001800
001900 ADD-DAYS-TO-DATE.
002000
002100     PERFORM LOAD-DAYS-IN-MONTH-TABLE.
002200
002300     MOVE WDTC-DATE-IN          TO WDTC-DATE-OUT.
002400     MOVE WDTC-DAYS-TO-ADD      TO WDTC-DAYS-REMAINING.
002500
002600     PERFORM ADD-ONE-DAY-TO-OUT-DATE
002700         UNTIL WDTC-DAYS-REMAINING EQUAL ZERO.
002800
002900*--------------------------------------------------------------
003000
003100 ADD-ONE-DAY-TO-OUT-DATE.
003200
003300     PERFORM SET-LEAP-YEAR-SWITCH.
003400     IF WDTC-OUT-MM EQUAL 2 AND WDTC-IS-LEAP-YEAR
003500        MOVE 29               TO WDTC-DAYS-IN-MONTH (2)
003600     ELSE
003700        PERFORM LOAD-DAYS-IN-MONTH-TABLE.
003800
003900     MOVE WDTC-OUT-MM           TO WDTC-WORK-SUB.
004000     COMPUTE WDTC-DAYS-LEFT-IN-MONTH =
004100             WDTC-DAYS-IN-MONTH (WDTC-WORK-SUB) - WDTC-OUT-DD.
004200
004300     IF WDTC-DAYS-LEFT-IN-MONTH GREATER THAN ZERO
004400        ADD 1                  TO WDTC-OUT-DD
004500     ELSE
004600        MOVE 1                 TO WDTC-OUT-DD
004700        IF WDTC-OUT-MM EQUAL 12
004800           MOVE 1              TO WDTC-OUT-MM
004900           ADD 1               TO WDTC-OUT-CCYY
005000        ELSE
005100           ADD 1               TO WDTC-OUT-MM.
005200
005300     SUBTRACT 1 FROM WDTC-DAYS-REMAINING.
005400
005500*--------------------------------------------------------------
005600
005700 SET-LEAP-YEAR-SWITCH.
005800
005900     MOVE "N"                  TO W-WDTC-IS-LEAP-YEAR.
006000
006100     DIVIDE WDTC-OUT-CCYY BY 4
006200            GIVING WDTC-WORK-SUB
006300            REMAINDER WDTC-LEAP-YEAR-REMAINDER.
006400
006500     IF WDTC-LEAP-YEAR-REMAINDER EQUAL ZERO
006600        DIVIDE WDTC-OUT-CCYY BY 100
006700               GIVING WDTC-WORK-SUB
006800               REMAINDER WDTC-LEAP-YEAR-REMAINDER
006900        IF WDTC-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
007000           MOVE "Y"            TO W-WDTC-IS-LEAP-YEAR
007100        ELSE
007200           DIVIDE WDTC-OUT-CCYY BY 400
007300                  GIVING WDTC-WORK-SUB
007400                  REMAINDER WDTC-LEAP-YEAR-REMAINDER
007500           IF WDTC-LEAP-YEAR-REMAINDER EQUAL ZERO
007600              MOVE "Y"         TO W-WDTC-IS-LEAP-YEAR.
007700
007800*--------------------------------------------------------------
007900
008000 LOAD-DAYS-IN-MONTH-TABLE.
008100
008200     MOVE 31 TO WDTC-DAYS-IN-MONTH (1).
008300     MOVE 28 TO WDTC-DAYS-IN-MONTH (2).
008400     MOVE 31 TO WDTC-DAYS-IN-MONTH (3).
008500     MOVE 30 TO WDTC-DAYS-IN-MONTH (4).
008600     MOVE 31 TO WDTC-DAYS-IN-MONTH (5).
008700     MOVE 30 TO WDTC-DAYS-IN-MONTH (6).
008800     MOVE 31 TO WDTC-DAYS-IN-MONTH (7).
008900     MOVE 31 TO WDTC-DAYS-IN-MONTH (8).
009000     MOVE 30 TO WDTC-DAYS-IN-MONTH (9).
009100     MOVE 31 TO WDTC-DAYS-IN-MONTH (10).
009200     MOVE 30 TO WDTC-DAYS-IN-MONTH (11).
009300     MOVE 31 TO WDTC-DAYS-IN-MONTH (12).
