000100*
000200* SLORDER.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE NIGHTLY ORDERS-IN TRANSACTION
000600*    FILE.  INPUT, ALREADY SORTED BY PAYMENT METHOD BY THE
000700*    EXTRACT STEP THAT FEEDS THIS RUN.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-06-28 DWB  ORIGINAL.  REQUEST OMS-0117.
001100*----------------------------------------------------------
001200
001300     SELECT ORDERS-IN
001400         ASSIGN TO "ORDERS-IN"
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-ORDERS-IN-STATUS.
