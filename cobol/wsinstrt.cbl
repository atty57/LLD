000100*
000200* wsinstrt.cbl
000300*
000400*----------------------------------------------------------
000500*    IN-MEMORY TABLE OF THE PAYMENT INSTRUMENT MASTER.  THE
000600*    MASTER IS SMALL ENOUGH TO HOLD WHOLE, SO THE SETTLEMENT
000700*    PASS LOOKS UP A CUSTOMER'S INSTRUMENT BY TABLE SEARCH
000800*    INSTEAD OF A SECOND PASS OF THE FILE.
000900*----------------------------------------------------------
001000*    HISTORY
001100*     2004-06-29 DWB  ORIGINAL.  REQUEST OMS-0119.
001150*     2011-05-23 JKL  ADDED DEPENDING ON WINS-TABLE-COUNT SO
001160*                      SEARCH-INSTRUMENT-TABLE IN PLINSTR.CBL
001170*                      STOPS AT THE LAST ROW ACTUALLY LOADED
001180*                      INSTEAD OF WALKING ALL 5000 SLOTS EVERY
001190*                      TIME.  TICKET OMS-0376.
001200*----------------------------------------------------------
001300
001400 01  WINS-INSTRUMENT-TABLE.
001500     05  WINS-ENTRY OCCURS 1 TO 5000 TIMES
001550                    DEPENDING ON WINS-TABLE-COUNT
001600                    INDEXED BY WINS-IDX.
001700         10  WINS-USER-ID              PIC X(10).
001800         10  WINS-TYPE                 PIC X(2).
001900         10  WINS-STATUS               PIC X(1).
002000         10  WINS-DAILY-LIMIT          PIC S9(9)V99.
002100         10  WINS-CREDIT-LIMIT         PIC S9(9)V99.
002200         10  WINS-AVAILABLE-CREDIT     PIC S9(9)V99.
002300         10  WINS-MINIMUM-PAYMENT      PIC S9(9)V99.
002400         10  FILLER                    PIC X(05).
002500
002600 01  WINS-TABLE-COUNT                 PIC 9(4)     COMP.
002700 01  WINS-SEARCH-SUB                  PIC 9(4)     COMP.
002800 01  W-WINS-FOUND-SWITCH              PIC X.
002900     88  WINS-ENTRY-FOUND             VALUE "Y".
003000     88  WINS-ENTRY-NOT-FOUND         VALUE "N".
