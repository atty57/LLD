000100*
000200* SLRPT.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE REPORT-OUT PRINT FILE.
000600*----------------------------------------------------------
000700*    HISTORY
000800*     2004-07-07 DWB  ORIGINAL.  REQUEST OMS-0123.
000900*----------------------------------------------------------
001000
001100     SELECT REPORT-OUT
001200         ASSIGN TO "REPORT-OUT"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-REPORT-OUT-STATUS.
