000100*
000200* FDRPT.CBL
000300*
000400*----------------------------------------------------------
000500*    FD FOR THE REPORT-OUT PRINT FILE.  A SINGLE 132-BYTE
000600*    PRINT LINE - HEADINGS, DETAIL, CONTROL TOTALS AND
000700*    NOTIFY LINES ARE ALL BUILT IN WSRPTLIN.CBL AND MOVED
000800*    HERE BEFORE THE WRITE.
000900*----------------------------------------------------------
001000*    HISTORY
001100*     2004-07-07 DWB  ORIGINAL.  REQUEST OMS-0123.
001200*----------------------------------------------------------
001300
001400 FD  REPORT-OUT
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  REPORT-RECORD                    PIC X(132).
