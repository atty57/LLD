000100*
000200* wstotal.cbl
000300*
000400*----------------------------------------------------------
000500*    RUN CONTROL TOTALS.  ONE GROUP ACCUMULATES THE CURRENT
000600*    PAYMENT-METHOD CONTROL BREAK, RESET EACH TIME
000700*    ORDER-PAYMENT-METHOD CHANGES; THE OTHER ACCUMULATES THE
000800*    WHOLE RUN FOR THE GRAND TOTAL LINE.
000900*----------------------------------------------------------
001000*    HISTORY
001100*     2004-07-07 DWB  ORIGINAL.  REQUEST OMS-0123.
001200*     2004-07-19 DWB  SPLIT PAID/FAILED COUNTS OUT OF THE
001300*                      ORDER COUNT SO THE GRAND TOTAL LINE
001400*                      CAN SHOW BOTH.  REQUEST OMS-0126.
001450*     2011-03-14 JKL  RECUT WS-RUN-DATE AND WS-LAST-PAYMENT-
001460*                      METHOD AS 77-LEVEL ITEMS - STANDALONE
001470*                      SCRATCH FIELDS BELONG AT 77, NOT 01.
001480*                      TICKET OMS-0366.
001500*----------------------------------------------------------
001600
001700 01  WTOT-CONTROL-BREAK-TOTALS.
001800     05  WTOT-CB-ORDER-COUNT          PIC 9(6)     COMP.
001900     05  WTOT-CB-ORDER-AMOUNT         PIC S9(9)V99.
002000
002100 01  WTOT-GRAND-TOTALS.
002200     05  WTOT-GR-ORDER-COUNT          PIC 9(6)     COMP.
002300     05  WTOT-GR-ORDER-AMOUNT         PIC S9(11)V99.
002400     05  WTOT-GR-PAID-COUNT           PIC 9(6)     COMP.
002500     05  WTOT-GR-FAILED-COUNT         PIC 9(6)     COMP.
002600     05  WTOT-GR-INVOICE-AMOUNT       PIC S9(11)V99.
002700     05  WTOT-GR-NOTIFY-COUNT         PIC 9(6)     COMP.
002800
002900 77  WS-RUN-DATE                      PIC X(8).
003000 77  WS-LAST-PAYMENT-METHOD           PIC X(2).
