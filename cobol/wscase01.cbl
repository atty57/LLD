000100*
000200* wscase01.cbl
000300*
000400*----------------------------------------------------------
000500*    SHOP-WIDE WORKING-STORAGE.  CASE-FOLDING LITERALS AND
000600*    MISCELLANEOUS ONE-BYTE SWITCHES SHARED BY THE ORDER
000700*    FULFILLMENT BATCH SUITE.  COPY THIS MEMBER WHENEVER A
000800*    PROGRAM NEEDS TO FOLD AN INBOUND CODE TO UPPER CASE OR
000900*    NEEDS A THROW-AWAY "DUMMY" RECEIVING FIELD.
001000*----------------------------------------------------------
001100*    HISTORY
001200*     1986-02-11 RJT  ORIGINAL - PULLED OUT OF AP SYSTEM SO
001300*                      EVERY MAINTENANCE PROGRAM STOPS
001400*                      CARRYING ITS OWN COPY OF THE ALPHABET.
001500*     1998-11-04 RJT  Y2K REVIEW - NO DATE FIELDS IN THIS
001600*                      MEMBER, NO CHANGE REQUIRED.
001700*     2004-06-30 DWB  ADOPTED BY THE ORDER FULFILLMENT SUITE.
001800*                      ADDED WS-SPACE-FILL FOR THE REPORT
001900*                      PROGRAMS.  REQUEST OMS-0117.
002000*----------------------------------------------------------
002100
002200 01  LOWER-ALPHA                 PIC X(26)
002250         VALUE "abcdefghijklmnopqrstuvwxyz".
002400
002500 01  UPPER-ALPHA                 PIC X(26)
002550         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002700
002800 01  WS-SPACE-FILL                PIC X(01) VALUE SPACE.
002900
003000 01  WS-THROW-AWAY                PIC X(01).
