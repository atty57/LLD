000100*
000200*================================================================
000300* PROGRAM: ORDER-BATCH-DRIVER
000400*================================================================
000500*
000600*    TOP-LEVEL STEP FOR THE NIGHTLY ORDER FULFILLMENT RUN.
000700*    CALLS THE SETTLEMENT PASS, THEN THE SHIPMENT STATUS
000800*    ADVANCEMENT PASS, IN THE FIXED ORDER THE BATCH WINDOW
000900*    REQUIRES - A SHIPMENT RECORD HAS TO EXIST BEFORE A
001000*    STATUS-UPDATE TRANSACTION CAN BE APPLIED AGAINST IT, SO
001100*    SETTLEMENT ALWAYS RUNS FIRST.  NO OPERATOR MENU - THIS
001200*    STEP RUNS UNATTENDED OUT OF THE NIGHTLY JCL.
001300*
001400*================================================================
001500* CHANGE LOG
001600*================================================================
001700*     1985-09-03 RJT  (AS ACCOUNTS-PAYABLE-SYSTEM) ORIGINAL
001800*                      OPERATOR MENU DRIVER FOR THE VOUCHER
001900*                      SUBSYSTEM.
002000*     1998-10-19 RJT  Y2K REVIEW - MENU DRIVER ITSELF CARRIES
002100*                      NO DATE FIELDS, NO CHANGE REQUIRED.
002200*     2004-06-28 DWB  RECUT AS ORDER-BATCH-DRIVER FOR THE NEW
002300*                      ORDER FULFILLMENT SUITE.  DROPPED THE
002400*                      OPERATOR MENU - THIS STEP IS UNATTENDED.
002500*                      REQUEST OMS-0117.
002600*     2004-07-06 DWB  ADDED THE CALL TO SHIPMENT-STATUS-UPDATE
002700*                      AFTER SETTLEMENT.  REQUEST OMS-0122.
002800*================================================================
002900
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. ORDER-BATCH-DRIVER.
003200 AUTHOR. D W BRANNIGAN.
003300 INSTALLATION. ACME MERCHANDISE DATA CENTER.
003400 DATE-WRITTEN. 06-28-2004.
003500 DATE-COMPILED.
003600 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800     01  W-DRIVER-STEP-COUNT           PIC 9(2)     COMP.
004900     01  W-DRIVER-RETURN-CODE          PIC S9(4)    COMP.
005000     01  FILLER REDEFINES W-DRIVER-RETURN-CODE.
005100         05  W-DRIVER-RETURN-CODE-ED   PIC S9(4).
005200
005300     01  W-STEP-NAMES.
005400         05  FILLER                    PIC X(20)
005500                 VALUE "SETTLEMENT          ".
005600         05  FILLER                    PIC X(20)
005700                 VALUE "STATUS UPDATE       ".
005800     01  FILLER REDEFINES W-STEP-NAMES.
005900         05  W-STEP-NAME OCCURS 2 TIMES
006000                                        PIC X(20).
006100
006200     01  W-DRIVER-STATUS-LINE.
006300         05  W-DRIVER-STATUS-TEXT      PIC X(30).
006400         05  FILLER                    PIC X(10).
006500     01  FILLER REDEFINES W-DRIVER-STATUS-LINE.
006600         05  W-DRIVER-STATUS-BYTES     PIC X(40).
006700
006800 PROCEDURE DIVISION.
006900
007000 0000-MAIN-CONTROL.
007100
007200     MOVE ZERO                 TO W-DRIVER-STEP-COUNT.
007300
007400     PERFORM 1000-RUN-SETTLEMENT-STEP THRU 1000-EXIT.
007500     PERFORM 2000-RUN-STATUS-UPDATE-STEP THRU 2000-EXIT.
007600
007700     DISPLAY "ORDER-BATCH-DRIVER - "
007800             W-DRIVER-STEP-COUNT " STEP(S) COMPLETED".
007900
008000     STOP RUN.
008100
008200*--------------------------------------------------------------
008300
008400 1000-RUN-SETTLEMENT-STEP.
008500
008600     CALL "ORDER-PRICING-SETTLEMENT".
008700     MOVE RETURN-CODE          TO W-DRIVER-RETURN-CODE.
008800
008900     IF W-DRIVER-RETURN-CODE NOT EQUAL ZERO
009000        DISPLAY "ORDER-BATCH-DRIVER - " W-STEP-NAME (1)
009100                " STEP FAILED, RETURN CODE = "
009200                W-DRIVER-RETURN-CODE-ED
009300        MOVE W-DRIVER-RETURN-CODE TO RETURN-CODE
009400        GOBACK.
009500
009600     ADD 1                     TO W-DRIVER-STEP-COUNT.
009700
009800 1000-EXIT.
009900     EXIT.
010000
010100*--------------------------------------------------------------
010200
010300 2000-RUN-STATUS-UPDATE-STEP.
010400
010500     CALL "SHIPMENT-STATUS-UPDATE".
010600     MOVE RETURN-CODE          TO W-DRIVER-RETURN-CODE.
010700
010800     IF W-DRIVER-RETURN-CODE NOT EQUAL ZERO
010900        DISPLAY "ORDER-BATCH-DRIVER - " W-STEP-NAME (2)
011000                " STEP FAILED, RETURN CODE = "
011100                W-DRIVER-RETURN-CODE-ED
011200        MOVE W-DRIVER-RETURN-CODE TO RETURN-CODE
011300        GOBACK.
011400
011500     ADD 1                     TO W-DRIVER-STEP-COUNT.
011600
011700 2000-EXIT.
011800     EXIT.
