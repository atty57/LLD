000100*
000200* SLINVOIC.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE INVOICES-OUT FILE.  ONE RECORD IS
000600*    WRITTEN PER ORDER THAT SUCCESSFULLY SETTLES.
000700*----------------------------------------------------------
000800*    HISTORY
000900*     2004-06-30 DWB  ORIGINAL.  REQUEST OMS-0120.
001000*----------------------------------------------------------
001100
001200     SELECT INVOICES-OUT
001300         ASSIGN TO "INVOICES-OUT"
001400         ORGANIZATION IS LINE SEQUENTIAL
001500         FILE STATUS IS WS-INVOICES-OUT-STATUS.
