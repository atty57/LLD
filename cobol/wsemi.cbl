000100*
000200* wsemi.cbl
000300*
000400*----------------------------------------------------------
000500*    WORKING-STORAGE FOR PLEMI.CBL (EMI CALCULATION).
000600*----------------------------------------------------------
000700*    HISTORY
000800*     2004-07-09 DWB  ORIGINAL.  REQUEST OMS-0121.
000900*     2009-01-22 MAA  WEMI-COMPOUND-FACTOR CARRIED AT SIX
001000*                      DECIMALS, NOT TWO, TO HOLD ROUNDING
001100*                      DRIFT DOWN OVER A LONG EMI SCHEDULE.
001200*                      TICKET OMS-0340.
001250*     2011-03-14 JKL  RECUT ALL SIX ITEMS IN THIS MEMBER AS
001260*                      77-LEVEL - THEY ARE STANDALONE SCRATCH
001270*                      FIELDS, NOT GROUPS, AND THE SHOP STANDARD
001280*                      IS 77 FOR THOSE.  TICKET OMS-0366.
001300*----------------------------------------------------------
001400
001500 77  WEMI-PRINCIPAL                PIC S9(9)V99.
001600 77  WEMI-AMOUNT                   PIC S9(9)V99.
001700
001800 77  WEMI-MONTHS                   PIC 9(2)     COMP.
001900 77  WEMI-MONTH-SUB                PIC 9(2)     COMP.
002000
002100 77  WEMI-MONTHLY-RATE             PIC S9(9)V9(6) COMP-3.
002200 77  WEMI-COMPOUND-FACTOR          PIC S9(9)V9(6) COMP-3.
