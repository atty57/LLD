000100*
000200* FDORDER.CBL
000300*
000400*----------------------------------------------------------
000500*    FD AND RECORD LAYOUT FOR THE NIGHTLY ORDERS-IN FILE.
000600*    ONE RECORD PER CUSTOMER ORDER, UP TO 20 LINE ITEMS
000700*    CARRIED RIGHT IN THE ORDER RECORD (NO LINE-ITEM FILE).
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-06-28 DWB  ORIGINAL.  REQUEST OMS-0117.
001100*     2004-08-11 DWB  WIDENED ORDER-LINE-ITEMS FROM 10 TO 20
001200*                      OCCURRENCES - MARKETING RAISED THE
001300*                      CART LIMIT.  REQUEST OMS-0129.
001400*----------------------------------------------------------
001500
001600 FD  ORDERS-IN
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  ORDER-RECORD.
002000     05  ORDER-ID                     PIC X(10).
002100     05  ORDER-USER-ID                PIC X(10).
002200     05  ORDER-DATE                   PIC X(8).
002300     05  FILLER REDEFINES ORDER-DATE.
002400         10  ORDER-DATE-CCYY          PIC 9(4).
002500         10  ORDER-DATE-MM            PIC 9(2).
002600         10  ORDER-DATE-DD            PIC 9(2).
002700     05  ORDER-PAYMENT-METHOD         PIC X(2).
002800         88  ORDER-PAID-BY-CASH       VALUE "CA".
002900         88  ORDER-PAID-BY-DEBIT      VALUE "DC".
003000         88  ORDER-PAID-BY-CREDIT     VALUE "CC".
003100     05  ORDER-EMI-MONTHS             PIC 9(2).
003200     05  ORDER-ITEM-COUNT             PIC 9(2).
003300     05  ORDER-LINE-ITEMS OCCURS 20 TIMES.
003400         10  ITEM-PRODUCT-ID          PIC X(10).
003500         10  ITEM-QUANTITY            PIC 9(4).
003600         10  ITEM-UNIT-PRICE          PIC S9(7)V99.
003700         10  ITEM-SUBTOTAL            PIC S9(9)V99.
003800     05  ORDER-TOTAL-AMOUNT           PIC S9(9)V99.
003900     05  FILLER                       PIC X(15).
