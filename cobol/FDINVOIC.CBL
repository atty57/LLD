000100*
000200* FDINVOIC.CBL
000300*
000400*----------------------------------------------------------
000500*    FD AND RECORD LAYOUT FOR THE INVOICES-OUT FILE.  CARRIES
000600*    THE CHARGE BREAKOUT (TAX, SHIPPING, DISCOUNT) BEHIND THE
000700*    ORDER'S FINAL SETTLED AMOUNT.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-06-30 DWB  ORIGINAL.  REQUEST OMS-0120.
001100*----------------------------------------------------------
001200
001300 FD  INVOICES-OUT
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  INVOICE-RECORD.
001700     05  INV-ID                       PIC X(10).
001800     05  INV-ORDER-ID                 PIC X(10).
001900     05  INV-AMOUNT                   PIC S9(9)V99.
002000     05  INV-TAX                      PIC S9(9)V99.
002100     05  INV-SHIPPING                 PIC S9(5)V99.
002200     05  INV-DISCOUNT                 PIC S9(9)V99.
002300     05  INV-FINAL-AMOUNT             PIC S9(9)V99.
002400     05  FILLER                       PIC X(9).
