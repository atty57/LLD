000100*
000200* SLINSTR.CBL
000300*
000400*----------------------------------------------------------
000500*    SELECT CLAUSE FOR THE PAYMENT INSTRUMENT MASTER.  LOADED
000600*    ENTIRELY INTO A WORKING-STORAGE TABLE AT THE START OF
000700*    THE RUN (SEE PLINSTR.CBL) AND REWRITTEN AT END OF JOB.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-06-29 DWB  ORIGINAL.  REQUEST OMS-0119.
001100*----------------------------------------------------------
001200
001300     SELECT INSTRUMENTS-MASTER
001400         ASSIGN TO "INSTRUMENTS-MASTER"
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-INSTR-MASTER-STATUS.
