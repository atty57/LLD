000100*
000200* PLEMI.CBL
000300*
000400*----------------------------------------------------------
000500*    CREDIT-CARD EMI (EQUAL MONTHLY INSTALLMENT) CALCULATION.
000600*    CONVERTS A LUMP ORDER TOTAL INTO A MONTHLY PAYMENT UNDER
000700*    A FIXED 12% ANNUAL RATE, COMPOUNDED MONTHLY.
000800*----------------------------------------------------------
000900*    VARIABLES RECEIVED FROM THE CALLING PROGRAM:
001000*
001100*       WEMI-PRINCIPAL       ---  ORDER TOTAL (THE "P")
001200*       WEMI-MONTHS          ---  NUMBER OF EMI MONTHS (THE "N")
001300*
001400*    VARIABLE RETURNED TO THE CALLING PROGRAM:
001500*
001600*       WEMI-AMOUNT          ---  MONTHLY INSTALLMENT, ROUNDED
001700*----------------------------------------------------------
001800*    HISTORY
001900*     2004-07-09 DWB  ORIGINAL.  REQUEST OMS-0121.  COBOL HAS
002000*                      NO BUILT-IN "RAISE TO A POWER" THAT WE
002100*                      TRUST FOR MONEY, SO (1+R)**N IS BUILT
002200*                      UP BY REPEATED MULTIPLICATION INSTEAD.
002300*     2009-01-22 MAA  CARRIED THE COMPOUND FACTOR AT SIX
002400*                      DECIMAL PLACES TO KEEP ROUNDING DRIFT
002500*                      OUT OF THE FINAL EMI.  TICKET OMS-0340.
002600*----------------------------------------------------------
002700
002800 CALCULATE-EMI-AMOUNT.
002900
003000     MOVE 0.01                 TO WEMI-MONTHLY-RATE.
003100     MOVE 1.000000              TO WEMI-COMPOUND-FACTOR.
003200     MOVE 1                      TO WEMI-MONTH-SUB.
003300
003400     PERFORM BUILD-COMPOUND-FACTOR
003500         UNTIL WEMI-MONTH-SUB GREATER THAN WEMI-MONTHS.
003600
003700     COMPUTE WEMI-AMOUNT ROUNDED =
003800             (WEMI-PRINCIPAL * WEMI-MONTHLY-RATE
003900                             * WEMI-COMPOUND-FACTOR)
004000           / (WEMI-COMPOUND-FACTOR - 1).
004100
004200*--------------------------------------------------------------
004300
004400 BUILD-COMPOUND-FACTOR.
004500
004600     COMPUTE WEMI-COMPOUND-FACTOR ROUNDED =
004700             WEMI-COMPOUND-FACTOR * (1 + WEMI-MONTHLY-RATE).
004800
004900     ADD 1                      TO WEMI-MONTH-SUB.
