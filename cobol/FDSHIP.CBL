000100*
000200* FDSHIP.CBL
000300*
000400*----------------------------------------------------------
000500*    FD AND RECORD LAYOUT FOR THE SHIPMENTS-OUT FILE.  ONE
000600*    RECORD PER SETTLED ORDER, CARRYING ITS CURRENT SHIPMENT
000700*    STATUS AND EXPECTED DELIVERY DATE.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-01 DWB  ORIGINAL.  REQUEST OMS-0120.  EXPECTED
001100*                      DELIVERY IS ORDER DATE PLUS 5 DAYS -
001200*                      SEE PLDTADD.CBL.
001300*----------------------------------------------------------
001400
001500 FD  SHIPMENTS-OUT
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  SHIPMENT-STATUS-RECORD.
001900     05  SHIP-ORDER-ID                PIC X(10).
002000     05  SHIP-CURRENT-STATUS          PIC X(2).
002100         88  SHIP-STAT-ORDER-PLACED   VALUE "OP".
002200         88  SHIP-STAT-PROCESSING     VALUE "PR".
002300         88  SHIP-STAT-SHIPPED        VALUE "SH".
002400         88  SHIP-STAT-IN-TRANSIT     VALUE "IT".
002500         88  SHIP-STAT-OUT-FOR-DELIV  VALUE "OD".
002600         88  SHIP-STAT-DELIVERED      VALUE "DL".
002700         88  SHIP-STAT-DEFERRED       VALUE "DF".
002800         88  SHIP-STAT-RETURNED       VALUE "RT".
002900     05  SHIP-EXPECTED-DELIVERY-DATE  PIC X(8).
003000     05  FILLER REDEFINES SHIP-EXPECTED-DELIVERY-DATE.
003100         10  SHIP-DELIV-CCYY          PIC 9(4).
003200         10  SHIP-DELIV-MM            PIC 9(2).
003300         10  SHIP-DELIV-DD            PIC 9(2).
003400     05  SHIP-NOTIFY-FLAG             PIC X(1).
003500         88  SHIP-WILL-NOTIFY         VALUE "Y".
003600         88  SHIP-WILL-NOT-NOTIFY     VALUE "N".
003700     05  FILLER                       PIC X(9).
