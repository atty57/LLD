000100*
000200*================================================================
000300* PROGRAM: SHIPMENT-STATUS-UPDATE
000400*================================================================
000500*
000600*    NIGHTLY BATCH RUN - SECONDARY FLOW.  READS THE SMALL
000700*    STATUS-UPDATES-IN TRANSACTION DECK (CARRIER FEEDS,
000800*    WAREHOUSE OVERRIDES), ADVANCES THE MATCHING SHIPMENT
000900*    RECORD'S CURRENT STATUS, DECIDES WHETHER THE NEW STATUS
001000*    IS CUSTOMER-NOTIFICATION-WORTHY, AND APPENDS A NOTIFY
001100*    LINE TO THE SAME REPORT THE SETTLEMENT STEP PRINTED.
001200*    SHIPMENTS-OUT IS SEQUENTIAL, SO THE WHOLE FILE IS LOADED
001300*    INTO A TABLE, UPDATED IN MEMORY, AND REWRITTEN AT END OF
001400*    RUN - THERE IS NO "UPDATE IN PLACE" ON THIS FILE.
001500*
001600*================================================================
001700* CHANGE LOG
001800*================================================================
001900*     1985-09-03 RJT  (AS SELECT-VOUCHER-TO-PAY) ORIGINAL
002000*                      VOUCHER SELECTION/CLEARING SCREEN.
002100*     1998-10-19 RJT  Y2K REVIEW - NO DATE FIELDS TOUCHED BY
002200*                      THIS PROGRAM, NO CHANGE REQUIRED.
002300*     2004-07-06 DWB  RECUT AS SHIPMENT-STATUS-UPDATE FOR THE
002400*                      ORDER FULFILLMENT SUITE.  DROPPED THE
002500*                      SCREEN DIALOG, REPLACED IT WITH A
002600*                      SEQUENTIAL SWEEP OF STATUS-UPDATES-IN
002700*                      AGAINST A SHIPMENT TABLE.  REQUEST
002800*                      OMS-0122.
002900*     2004-09-14 DWB  ADDED THE NOTIFY-LINE APPEND TO
003000*                      REPORT-OUT.  REQUEST OMS-0134.
003100*     2011-05-09 JKL  NORMAL COMPLETION NOW RETURNS VIA GOBACK
003200*                      INSTEAD OF STOP RUN, MATCHING THE FIX IN
003300*                      ORDER-PRICING-SETTLEMENT.CBL - THIS
003400*                      PROGRAM IS CALLED FROM THE DRIVER TOO AND
003500*                      STOP RUN IS THE WRONG RETURN DISCIPLINE
003600*                      FOR A CALLED MODULE.  TICKET OMS-0371.
003700*     2011-05-23 JKL  MOVED WRITE-NOTIFY-LINE OUT OF PLGENRPT.
003800*                      CBL AND IN HERE AS 2150-WRITE-NOTIFY-
003900*                      LINE - IT TOUCHED STUPD-ORDER-ID/STUPD-
004000*                      NEW-STATUS, WHICH ORDER-PRICING-
004100*                      SETTLEMENT.CBL DOES NOT COPY, AND THAT
004200*                      PROGRAM ALSO COPIES PLGENRPT.CBL, SO
004300*                      THE SHARED COPY WOULDN'T COMPILE THERE.
004400*                      TICKET OMS-0375.
004500*================================================================
004600
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. SHIPMENT-STATUS-UPDATE.
004900 AUTHOR. D W BRANNIGAN.
005000 INSTALLATION. ACME MERCHANDISE DATA CENTER.
005100 DATE-WRITTEN. 07-06-2004.
005200 DATE-COMPILED.
005300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     COPY "SLSTUPD.CBL".
006600     COPY "SLSHIP.CBL".
006700     COPY "SLRPT.CBL".
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200     COPY "FDSTUPD.CBL".
007300     COPY "FDSHIP.CBL".
007400     COPY "FDRPT.CBL".
007500
007600 WORKING-STORAGE SECTION.
007700
007800     COPY "wscase01.cbl".
007900     COPY "wsfstat.cbl".
008000     COPY "wsshipt.cbl".
008100     COPY "wstotal.cbl".
008200     COPY "wsrptlin.cbl".
008300
008400     01  W-STATUS-UPDATES-EOF-SWITCH   PIC X.
008500         88  STATUS-UPDATES-EOF        VALUE "Y".
008600         88  STATUS-UPDATES-NOT-EOF    VALUE "N".
008700
008800     01  W-NOTIFY-FLAG-RESULT          PIC X.
008900         88  W-NOTIFY-CUSTOMER         VALUE "Y".
009000         88  W-DO-NOT-NOTIFY-CUSTOMER  VALUE "N".
009100
009200 PROCEDURE DIVISION.
009300
009400 0000-MAIN-CONTROL.
009500
009600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
009700
009800     PERFORM 2000-PROCESS-ONE-UPDATE THRU 2000-EXIT
009900         UNTIL STATUS-UPDATES-EOF.
010000
010100     PERFORM 9000-TERMINATION THRU 9000-EXIT.
010200
010300     MOVE ZERO                  TO RETURN-CODE.
010400     GOBACK.
010500
010600*--------------------------------------------------------------
010700
010800 1000-INITIALIZATION.
010900
011000     PERFORM LOAD-SHIPMENT-TABLE.
011100
011200     OPEN INPUT STATUS-UPDATES-IN.
011300     IF WS-STATUS-UPDATES-STATUS NOT EQUAL "00"
011400        DISPLAY "SHIPMENT-STATUS-UPDATE - UNABLE TO OPEN "
011500                "STATUS-UPDATES-IN, STATUS = "
011600                WS-STATUS-UPDATES-STATUS
011700        MOVE 16                TO RETURN-CODE
011800        GOBACK.
011900
012000     OPEN EXTEND REPORT-OUT.
012100     MOVE ZERO                 TO W01-LINES-ON-PAGE
012200                                   W01-PAGE-COUNT
012300                                   WTOT-GR-NOTIFY-COUNT.
012400
012500     MOVE "N"                  TO W-STATUS-UPDATES-EOF-SWITCH.
012600     PERFORM 2900-READ-NEXT-UPDATE THRU 2900-EXIT.
012700
012800 1000-EXIT.
012900     EXIT.
013000
013100*--------------------------------------------------------------
013200
013300 2000-PROCESS-ONE-UPDATE.
013400
013500     PERFORM SEARCH-SHIPMENT-TABLE.
013600
013700     IF WSHT-ENTRY-FOUND
013800        MOVE STUPD-NEW-STATUS   TO WSHT-CURRENT-STATUS (WSHT-IDX)
013900        PERFORM 2100-DETERMINE-NOTIFY-FLAG THRU 2100-EXIT
014000        IF W-NOTIFY-CUSTOMER
014100           PERFORM 2150-WRITE-NOTIFY-LINE THRU 2150-EXIT
014200     ELSE
014300        DISPLAY "SHIPMENT-STATUS-UPDATE - ORDER NOT ON FILE - "
014400                STUPD-ORDER-ID.
014500
014600     PERFORM 2900-READ-NEXT-UPDATE THRU 2900-EXIT.
014700
014800 2000-EXIT.
014900     EXIT.
015000
015100*--------------------------------------------------------------
015200*    NOTIFICATION RULE - SH, OD, DL AND DF ARE THE FOUR
015300*    CUSTOMER-VISIBLE MILESTONES THAT WARRANT A NOTICE; THE
015400*    REST OF THE LIFE CYCLE (OP, PR, IT, RT) DOES NOT.
015500*--------------------------------------------------------------
015600
015700 2100-DETERMINE-NOTIFY-FLAG.
015800
015900     EVALUATE STUPD-NEW-STATUS
016000         WHEN "SH"
016100         WHEN "OD"
016200         WHEN "DL"
016300         WHEN "DF"
016400             MOVE "Y"           TO W-NOTIFY-FLAG-RESULT
016500         WHEN OTHER
016600             MOVE "N"           TO W-NOTIFY-FLAG-RESULT
016700     END-EVALUATE.
016800
016900     MOVE W-NOTIFY-FLAG-RESULT  TO WSHT-NOTIFY-FLAG (WSHT-IDX).
017000
017100 2100-EXIT.
017200     EXIT.
017300
017400*--------------------------------------------------------------
017500*    WRITES ONE NOTIFY LINE FOR THIS SHIPMENT STATUS UPDATE.
017600*    KEPT HERE RATHER THAN IN PLGENRPT.CBL BECAUSE IT TOUCHES
017700*    STUPD-ORDER-ID/STUPD-NEW-STATUS, WHICH ORDER-PRICING-
017800*    SETTLEMENT.CBL NEVER COPIES - A SHARED COPYBOOK CAN'T
017900*    REFERENCE A FIELD THE OTHER COPYING PROGRAM DOESN'T
018000*    HAVE.  TICKET OMS-0375.
018100*--------------------------------------------------------------
018200
018300 2150-WRITE-NOTIFY-LINE.
018400
018500     IF PAGE-FULL
018600        PERFORM PRINT-HEADINGS.
018700
018800     MOVE STUPD-ORDER-ID        TO WRPT-NT-ORDER-ID.
018900     MOVE STUPD-NEW-STATUS      TO WRPT-NT-STATUS-CODE.
019000
019100     MOVE WRPT-NOTIFY-LINE      TO REPORT-RECORD.
019200     WRITE REPORT-RECORD AFTER ADVANCING 1 LINES.
019300     ADD 1                      TO W01-LINES-ON-PAGE.
019400     ADD 1                      TO WTOT-GR-NOTIFY-COUNT.
019500
019600 2150-EXIT.
019700     EXIT.
019800
019900*--------------------------------------------------------------
020000
020100 2900-READ-NEXT-UPDATE.
020200
020300     READ STATUS-UPDATES-IN
020400         AT END
020500            MOVE "Y"            TO W-STATUS-UPDATES-EOF-SWITCH
020600         NOT AT END
020700            INSPECT STUPD-NEW-STATUS
020800                CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
020900
021000 2900-EXIT.
021100     EXIT.
021200
021300*--------------------------------------------------------------
021400
021500 9000-TERMINATION.
021600
021700     CLOSE STATUS-UPDATES-IN.
021800     PERFORM REWRITE-SHIPMENT-TABLE-TO-FILE.
021900     CLOSE REPORT-OUT.
022000
022100 9000-EXIT.
022200     EXIT.
022300
022400     COPY "PLGENRPT.CBL".
022500     COPY "PLSHIP.CBL".
