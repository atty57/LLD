000100*
000200* wsdtcalc.cbl
000300*
000400*----------------------------------------------------------
000500*    WORKING-STORAGE TO BE USED BY PLDTADD.CBL
000600*----------------------------------------------------------
000700*    VARIABLE RECEIVED FROM THE CALLING PARAGRAPH:
000800*
000900*       WDTC-DATE-IN        ---  DATE TO ADD DAYS TO, CCYYMMDD
001000*       WDTC-DAYS-TO-ADD    ---  NUMBER OF CALENDAR DAYS TO ADD
001100*
001200*    VARIABLE RETURNED TO THE CALLING PARAGRAPH:
001300*
001400*       WDTC-DATE-OUT       ---  RESULT DATE, CCYYMMDD
001500*----------------------------------------------------------
001600*    HISTORY
001700*     1985-09-03 RJT  ORIGINAL (AS WSDATE.CBL) - KEY-IN DATE
001800*                      VALIDATION WITH A MONTH-NAME TABLE FOR
001900*                      THE VOUCHER SCREENS.
002000*     1998-10-19 RJT  Y2K - YEAR FIELDS WIDENED TO 4 DIGITS
002100*                      LAST YEAR, NO FURTHER CHANGE NEEDED.
002200*     2004-07-02 DWB  RECUT AS WSDTCALC.CBL FOR THE ORDER
002300*                      FULFILLMENT SUITE.  DROPPED THE
002400*                      MONTH-NAME TABLE, ADDED A DAYS-IN-
002500*                      MONTH TABLE SO PLDTADD.CBL CAN ROLL
002600*                      A DATE FORWARD N DAYS INSTEAD OF ONLY
002700*                      VALIDATING A KEYED-IN ONE.  REQUEST
002800*                      OMS-0118 (EXPECTED DELIVERY DATE).
002900*----------------------------------------------------------
003000
003100 01  WDTC-DATE-IN                  PIC 9(8).
003200 01  FILLER REDEFINES WDTC-DATE-IN.
003300     05  WDTC-IN-CCYY              PIC 9(4).
003400     05  WDTC-IN-MM                PIC 9(2).
003500     05  WDTC-IN-DD                PIC 9(2).
003600
003700 01  WDTC-DATE-OUT                 PIC 9(8).
003800 01  FILLER REDEFINES WDTC-DATE-OUT.
003900     05  WDTC-OUT-CCYY             PIC 9(4).
004000     05  WDTC-OUT-MM               PIC 9(2).
004100     05  WDTC-OUT-DD               PIC 9(2).
004200
004300 01  WDTC-DAYS-TO-ADD              PIC 9(3)    COMP.
004400 01  WDTC-DAYS-REMAINING           PIC 9(3)    COMP.
004500 01  WDTC-DAYS-LEFT-IN-MONTH       PIC 9(3)    COMP.
004600
004700 01  WDTC-MONTH-TABLE.
004800     05  WDTC-DAYS-IN-MONTH  OCCURS 12 TIMES
004900                             PIC 9(2)    COMP.
005000
005100 01  WDTC-LEAP-YEAR-REMAINDER      PIC 9(3)    COMP.
005200 01  WDTC-WORK-SUB                 PIC 9(2)    COMP.
005300
005400 01  W-WDTC-IS-LEAP-YEAR           PIC X.
005500     88  WDTC-IS-LEAP-YEAR         VALUE "Y".
