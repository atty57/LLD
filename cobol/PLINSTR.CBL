000100*
000200* PLINSTR.CBL
000300*
000400*----------------------------------------------------------
000500*    LOADS THE PAYMENT INSTRUMENT MASTER INTO WINS-ENTRY AT
000600*    THE START OF THE RUN, AND SEARCHES IT BY ORDER-USER-ID
000700*    DURING SETTLEMENT.  SEE DESIGN NOTE IN THE DRIVER - THE
000800*    ORDER RECORD CARRIES NO INSTRUMENT ID OF ITS OWN, SO THE
000900*    USER ID IS THE JOIN KEY, AND ORDER-PAYMENT-METHOD IS
001000*    CROSS-CHECKED AGAINST WINS-TYPE ONCE FOUND.
001100*----------------------------------------------------------
001200*    HISTORY
001300*     2004-06-29 DWB  ORIGINAL.  REQUEST OMS-0119.
001400*----------------------------------------------------------
001500
001600 LOAD-INSTRUMENT-TABLE.
001700
001800     MOVE ZERO                  TO WINS-TABLE-COUNT.
001900     OPEN INPUT INSTRUMENTS-MASTER.
002000
002100     IF WS-INSTR-MASTER-STATUS NOT EQUAL "00"
002200        DISPLAY "PLINSTR - UNABLE TO OPEN INSTRUMENTS-MASTER"
002300        MOVE 16                 TO RETURN-CODE
002400        GOBACK.
002500
002600     PERFORM LOAD-ONE-INSTRUMENT-ENTRY
002700         UNTIL WS-INSTR-MASTER-STATUS EQUAL "10".
002800
002900     CLOSE INSTRUMENTS-MASTER.
003000
003100*--------------------------------------------------------------
003200
003300 LOAD-ONE-INSTRUMENT-ENTRY.
003400
003500     READ INSTRUMENTS-MASTER
003600         AT END
003700            MOVE "10"           TO WS-INSTR-MASTER-STATUS
003800         NOT AT END
003900            ADD 1               TO WINS-TABLE-COUNT
004000            MOVE INSTR-USER-ID  TO WINS-USER-ID (WINS-TABLE-COUNT)
004100            MOVE INSTR-TYPE     TO WINS-TYPE (WINS-TABLE-COUNT)
004200            MOVE INSTR-STATUS   TO WINS-STATUS (WINS-TABLE-COUNT)
004300            MOVE INSTR-DAILY-LIMIT
004350                TO WINS-DAILY-LIMIT
004380                   (WINS-TABLE-COUNT)
004500            MOVE INSTR-CREDIT-LIMIT
004550                TO WINS-CREDIT-LIMIT
004580                   (WINS-TABLE-COUNT)
004700            MOVE INSTR-AVAILABLE-CREDIT
004800                TO WINS-AVAILABLE-CREDIT
004810                   (WINS-TABLE-COUNT)
004900            MOVE INSTR-MINIMUM-PAYMENT
005000                TO WINS-MINIMUM-PAYMENT
005010                   (WINS-TABLE-COUNT).
005100
005200*--------------------------------------------------------------
005300
005400 SEARCH-INSTRUMENT-TABLE.
005500
005600     SET WINS-ENTRY-NOT-FOUND   TO TRUE.
005700     SET WINS-IDX               TO 1.
005800
005900     SEARCH WINS-ENTRY
006000         AT END
006100            SET WINS-ENTRY-NOT-FOUND TO TRUE
006200         WHEN WINS-USER-ID (WINS-IDX) EQUAL ORDER-USER-ID
006300            SET WINS-ENTRY-FOUND TO TRUE.
