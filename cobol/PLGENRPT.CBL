000100*
000200* PLGENRPT.CBL
000300*
000400*----------------------------------------------------------
000500*    REPORT-WRITING PARAGRAPHS SHARED BY THE ORDER
000600*    FULFILLMENT REPORT.  ASSUMES THE CALLING PROGRAM HAS
000700*    COPYD FDRPT.CBL, WSRPTLIN.CBL AND WSTOTAL.CBL AND HOLDS
000800*    THE CURRENT ORDER/INVOICE RECORD IN WORKING-STORAGE
000900*    UNDER THE USUAL NAMES.
001000*----------------------------------------------------------
001100*    HISTORY
001200*     2004-07-07 DWB  ORIGINAL.  REQUEST OMS-0123.
001300*     2004-09-14 DWB  ADDED WRITE-NOTIFY-LINE.  REQUEST
001400*                      OMS-0134.
001500*     2004-07-19 DWB  GRAND TOTAL NOW PRINTS ON TWO LINES SO
001600*                      THE PAID/FAILED SPLIT FITS.  REQUEST
001700*                      OMS-0126.
001750*     2011-05-23 JKL  PULLED WRITE-DETAIL-LINE AND WRITE-
001760*                      NOTIFY-LINE OUT OF THIS MEMBER - THEY
001770*                      REFERENCED ORDER/INVOICE FIELDS AND
001780*                      STUPD FIELDS THAT ARE NOT BOTH PRESENT
001790*                      IN EVERY PROGRAM THAT COPIES THIS
001800*                      MEMBER, SO THE COMPILE BROKE WHEN
001810*                      SHIPMENT-STATUS-UPDATE.CBL PULLED IT
001820*                      IN.  EACH PARAGRAPH NOW LIVES IN ITS
001830*                      OWN PROGRAM.  WHAT STAYS HERE (HEADINGS,
001840*                      CONTROL BREAK, GRAND TOTAL) ONLY TOUCHES
001850*                      WTOT-*/WRPT-*/WS-RUN-DATE, WHICH ARE
001860*                      COMMON TO BOTH CALLERS.  TICKET OMS-0375.
001870*----------------------------------------------------------
001900
002000 PRINT-HEADINGS.
002100
002200     ADD 1                      TO W01-PAGE-COUNT.
002300     MOVE WS-RUN-DATE           TO WRPT-H1-RUN-DATE.
002400     MOVE W01-PAGE-COUNT        TO WRPT-H1-PAGE.
002500
002600     IF W01-PAGE-COUNT GREATER THAN 1
002700        MOVE SPACE              TO REPORT-RECORD
002800        WRITE REPORT-RECORD AFTER ADVANCING PAGE.
002900
003000     MOVE WRPT-HEADING-1        TO REPORT-RECORD.
003100     WRITE REPORT-RECORD AFTER ADVANCING 0 LINES.
003200     MOVE WRPT-HEADING-2        TO REPORT-RECORD.
003300     WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
003400
003500     MOVE ZERO                  TO W01-LINES-ON-PAGE.
003600
003700*--------------------------------------------------------------
003800
006100 WRITE-CONTROL-BREAK-TOTAL.
006200
006300     IF PAGE-FULL
006400        PERFORM PRINT-HEADINGS.
006500
006600     MOVE WS-LAST-PAYMENT-METHOD   TO WRPT-CT-PAYMENT-METHOD.
006700     MOVE WTOT-CB-ORDER-COUNT      TO WRPT-CT-ORDER-COUNT.
006800     MOVE WTOT-CB-ORDER-AMOUNT     TO WRPT-CT-ORDER-AMOUNT.
006900
007000     MOVE WRPT-CONTROL-TOTAL-LINE  TO REPORT-RECORD.
007100     WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
007200     ADD 2                         TO W01-LINES-ON-PAGE.
007300
007400*--------------------------------------------------------------
007500
007600 WRITE-GRAND-TOTAL-LINE.
007700
007800     IF PAGE-FULL
007900        PERFORM PRINT-HEADINGS.
008000
008100     MOVE WTOT-GR-ORDER-COUNT   TO WRPT-GT-ORDER-COUNT.
008200     MOVE WTOT-GR-ORDER-AMOUNT  TO WRPT-GT-ORDER-AMOUNT.
008300
008400     MOVE WRPT-GRAND-TOTAL-LINE-1 TO REPORT-RECORD.
008500     WRITE REPORT-RECORD AFTER ADVANCING 3 LINES.
008600     ADD 3                      TO W01-LINES-ON-PAGE.
008700
008800     MOVE WTOT-GR-PAID-COUNT    TO WRPT-GT-PAID-COUNT.
008900     MOVE WTOT-GR-FAILED-COUNT  TO WRPT-GT-FAILED-COUNT.
009000     MOVE WTOT-GR-INVOICE-AMOUNT TO WRPT-GT-INVOICE-AMOUNT.
009100
009200     MOVE WRPT-GRAND-TOTAL-LINE-2 TO REPORT-RECORD.
009300     WRITE REPORT-RECORD AFTER ADVANCING 1 LINES.
009400     ADD 1                      TO W01-LINES-ON-PAGE.
009500
009600*--------------------------------------------------------------
