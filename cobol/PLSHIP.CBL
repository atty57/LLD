000100*
000200* PLSHIP.CBL
000300*
000400*----------------------------------------------------------
000500*    LOADS SHIPMENTS-OUT INTO WSHT-ENTRY, SEARCHES IT BY
000600*    ORDER-ID, AND REWRITES IT FROM THE TABLE AT END OF RUN.
000700*    THE TABLE IS THE ONLY WAY THIS SHOP HAS TO UPDATE A
000800*    RECORD "IN PLACE" ON A SEQUENTIAL FILE.
000900*----------------------------------------------------------
001000*    HISTORY
001100*     2004-07-06 DWB  ORIGINAL.  REQUEST OMS-0122.
001200*----------------------------------------------------------
001300
001400 LOAD-SHIPMENT-TABLE.
001500
001600     MOVE ZERO                  TO WSHT-TABLE-COUNT.
001700     OPEN INPUT SHIPMENTS-OUT.
001800
001900     IF WS-SHIPMENTS-OUT-STATUS NOT EQUAL "00"
002000        DISPLAY "PLSHIP - UNABLE TO OPEN SHIPMENTS-OUT"
002100        MOVE 16                 TO RETURN-CODE
002200        GOBACK.
002300
002400     PERFORM LOAD-ONE-SHIPMENT-ENTRY
002500         UNTIL WS-SHIPMENTS-OUT-STATUS EQUAL "10".
002600
002700     CLOSE SHIPMENTS-OUT.
002800
002900*--------------------------------------------------------------
003000
003100 LOAD-ONE-SHIPMENT-ENTRY.
003200
003300     READ SHIPMENTS-OUT
003400         AT END
003500            MOVE "10"           TO WS-SHIPMENTS-OUT-STATUS
003600         NOT AT END
003700            ADD 1               TO WSHT-TABLE-COUNT
003800            MOVE SHIP-ORDER-ID
003820                TO WSHT-ORDER-ID (WSHT-TABLE-COUNT)
003900            MOVE SHIP-CURRENT-STATUS
004000                TO WSHT-CURRENT-STATUS
004020                   (WSHT-TABLE-COUNT)
004100            MOVE SHIP-EXPECTED-DELIVERY-DATE
004150                TO WSHT-EXPECTED-DELIV-DATE
004180                   (WSHT-TABLE-COUNT)
004300            MOVE SHIP-NOTIFY-FLAG
004350                TO WSHT-NOTIFY-FLAG
004380                   (WSHT-TABLE-COUNT).
004500
004600*--------------------------------------------------------------
004700
004800 SEARCH-SHIPMENT-TABLE.
004900
005000     SET WSHT-ENTRY-NOT-FOUND   TO TRUE.
005100     SET WSHT-IDX               TO 1.
005200
005300     SEARCH WSHT-ENTRY
005400         AT END
005500            SET WSHT-ENTRY-NOT-FOUND TO TRUE
005600         WHEN WSHT-ORDER-ID (WSHT-IDX) EQUAL STUPD-ORDER-ID
005700            SET WSHT-ENTRY-FOUND TO TRUE.
005800
005900*--------------------------------------------------------------
006000
006100 REWRITE-SHIPMENT-TABLE-TO-FILE.
006200
006300     OPEN OUTPUT SHIPMENTS-OUT.
006400
006500     IF WS-SHIPMENTS-OUT-STATUS NOT EQUAL "00"
006600        DISPLAY "PLSHIP - UNABLE TO REOPEN SHIPMENTS-OUT"
006700        MOVE 16                 TO RETURN-CODE
006800        GOBACK.
006900
007000     MOVE 1                     TO WSHT-SEARCH-SUB.
007100     PERFORM REWRITE-ONE-SHIPMENT-ENTRY
007200         VARYING WSHT-SEARCH-SUB FROM 1 BY 1
007300         UNTIL WSHT-SEARCH-SUB GREATER THAN WSHT-TABLE-COUNT.
007400
007500     CLOSE SHIPMENTS-OUT.
007600
007700*--------------------------------------------------------------
007800
007900 REWRITE-ONE-SHIPMENT-ENTRY.
008000
008100     MOVE WSHT-ORDER-ID (WSHT-SEARCH-SUB)    TO SHIP-ORDER-ID.
008200     MOVE WSHT-CURRENT-STATUS (WSHT-SEARCH-SUB)
008250            TO SHIP-CURRENT-STATUS.
008400     MOVE WSHT-EXPECTED-DELIV-DATE (WSHT-SEARCH-SUB)
008450            TO SHIP-EXPECTED-DELIVERY-DATE.
008600     MOVE WSHT-NOTIFY-FLAG (WSHT-SEARCH-SUB)  TO SHIP-NOTIFY-FLAG.
008700
008800     WRITE SHIPMENT-STATUS-RECORD.
