000100*
000200* wsrptlin.cbl
000300*
000400*----------------------------------------------------------
000500*    PRINT LINES FOR THE ORDER FULFILLMENT REPORT.  EACH
000600*    LINE IS BUILT HERE AND THEN MOVED TO REPORT-RECORD BY
000700*    PLGENRPT.CBL BEFORE THE WRITE.
000800*----------------------------------------------------------
000900*    HISTORY
001000*     2004-07-07 DWB  ORIGINAL.  REQUEST OMS-0123.
001100*     2004-09-14 DWB  ADDED WRPT-NOTIFY-LINE - CUSTOMER
001200*                      SERVICE WANTED THE SHIPMENT NOTIFY
001300*                      EVENTS TO SHOW RIGHT ON THE REPORT
001400*                      INSTEAD OF A SEPARATE LISTING.
001500*                      REQUEST OMS-0134.
001550*     2011-05-09 JKL  WIDENED THE FIVE EDITED AMOUNT FIELDS
001560*                      FROM 7 TO 11 INTEGER DIGITS - THEY WERE
001570*                      TRUNCATING ANY ORDER OR RUN TOTAL OF
001580*                      $10,000,000.00 OR MORE, AND THE GRAND
001590*                      TOTAL FIELDS IN WSTOTAL.CBL ARE CARRIED
001600*                      AT 11 DIGITS FOR EXACTLY THAT HEADROOM.
001610*                      TICKET OMS-0371.
001620*----------------------------------------------------------
001700
001800 01  WRPT-HEADING-1.
001900     05  FILLER                       PIC X(1)  VALUE SPACE.
002000     05  FILLER                       PIC X(40)
002100             VALUE "ORDER FULFILLMENT AND SETTLEMENT REPORT".
002200     05  FILLER                       PIC X(10) VALUE "RUN DATE ".
002300     05  WRPT-H1-RUN-DATE             PIC X(8).
002400     05  FILLER                       PIC X(9)  VALUE "PAGE    ".
002500     05  WRPT-H1-PAGE                 PIC ZZZ9.
002600     05  FILLER                       PIC X(60) VALUE SPACES.
002700
002800 01  WRPT-HEADING-2.
002900     05  FILLER                       PIC X(1)  VALUE SPACE.
003000     05  FILLER                       PIC X(11) VALUE "ORDER-ID".
003100     05  FILLER                       PIC X(3)  VALUE "MD".
003200     05  FILLER                       PIC X(15)
003250             VALUE "ORDER-AMOUNT".
003300     05  FILLER                       PIC X(9)  VALUE "RESULT".
003400     05  FILLER                       PIC X(14)
003450             VALUE "INVOICE-AMT".
003500     05  FILLER                       PIC X(79) VALUE SPACES.
003600
003700 01  WRPT-DETAIL-LINE.
003800     05  FILLER                       PIC X(1)  VALUE SPACE.
003900     05  WRPT-DET-ORDER-ID            PIC X(10).
004000     05  FILLER                       PIC X(2)  VALUE SPACES.
004100     05  WRPT-DET-PAYMENT-METHOD      PIC X(2).
004200     05  FILLER                       PIC X(3)  VALUE SPACES.
004300     05  WRPT-DET-ORDER-AMOUNT        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004400     05  FILLER                       PIC X(2)  VALUE SPACES.
004500     05  WRPT-DET-PAYMENT-RESULT      PIC X(6).
004600     05  FILLER                       PIC X(2)  VALUE SPACES.
004700     05  WRPT-DET-INVOICE-AMOUNT      PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004800     05  FILLER                       PIC X(60) VALUE SPACES.
004900
005000 01  WRPT-CONTROL-TOTAL-LINE.
005100     05  FILLER                       PIC X(1)  VALUE SPACE.
005200     05  FILLER                       PIC X(17)
005250             VALUE "** TOTAL METHOD ".
005300     05  WRPT-CT-PAYMENT-METHOD       PIC X(2).
005400     05  FILLER                       PIC X(4)  VALUE SPACES.
005500     05  FILLER                       PIC X(14)
005550             VALUE "ORDER COUNT ".
005600     05  WRPT-CT-ORDER-COUNT          PIC ZZZ,ZZ9.
005700     05  FILLER                       PIC X(3)  VALUE SPACES.
005800     05  WRPT-CT-ORDER-AMOUNT         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
005900     05  FILLER                       PIC X(65) VALUE SPACES.
006000
006100 01  WRPT-GRAND-TOTAL-LINE-1.
006200     05  FILLER                       PIC X(1)  VALUE SPACE.
006300     05  FILLER                       PIC X(22)
006400             VALUE "** GRAND TOTAL ORDERS ".
006500     05  WRPT-GT-ORDER-COUNT          PIC ZZZ,ZZ9.
006600     05  FILLER                       PIC X(3)  VALUE SPACES.
006700     05  FILLER                       PIC X(7)  VALUE "AMOUNT ".
006800     05  WRPT-GT-ORDER-AMOUNT         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
006900     05  FILLER                       PIC X(65) VALUE SPACES.
007000
007100 01  WRPT-GRAND-TOTAL-LINE-2.
007200     05  FILLER                       PIC X(1)  VALUE SPACE.
007300     05  FILLER                       PIC X(11)
007350             VALUE "** PAID   ".
007400     05  WRPT-GT-PAID-COUNT           PIC ZZZ,ZZ9.
007500     05  FILLER                       PIC X(3)  VALUE SPACES.
007600     05  FILLER                       PIC X(11)
007650             VALUE "** FAILED ".
007700     05  WRPT-GT-FAILED-COUNT         PIC ZZZ,ZZ9.
007800     05  FILLER                       PIC X(3)  VALUE SPACES.
007900     05  FILLER                       PIC X(8)  VALUE "INV-AMT ".
008000     05  WRPT-GT-INVOICE-AMOUNT       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
008100     05  FILLER                       PIC X(50) VALUE SPACES.
008200
008300 01  WRPT-NOTIFY-LINE.
008400     05  FILLER                       PIC X(3)  VALUE SPACES.
008500     05  FILLER                       PIC X(7)  VALUE "NOTIFY ".
008600     05  FILLER                       PIC X(6)  VALUE "ORDER ".
008700     05  WRPT-NT-ORDER-ID             PIC X(10).
008800     05  FILLER                       PIC X(8)  VALUE " STATUS ".
008900     05  WRPT-NT-STATUS-CODE          PIC X(2).
009000     05  FILLER                       PIC X(86) VALUE SPACES.
009100
009200 01  W01-LINES-ON-PAGE                PIC 9(2)    COMP.
009300     88  PAGE-FULL                    VALUE 55 THRU 99.
009400 01  W01-PAGE-COUNT                   PIC 9(4)    COMP.
